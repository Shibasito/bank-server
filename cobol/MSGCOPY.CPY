000100***********************************************************
000200*   M S G C O P Y   -   REGISTRO DE MENSAJES PROCESADOS    *
000300*   Controle de idempotencia.  Antes de aplicar qualquer   *
000400*   pedido que altere saldo, P15-MSG-EXISTE busca o        *
000500*   ID-MENSAJE aqui; se achar, o pedido e repetido e nao   *
000600*   deve ser aplicado de novo (ver BANCONF - conferencia   *
000700*   de lancamento ja confirmado, mesma ideia).             *
000800*-----------------------------------------------------------*
000900*   02/09/1993  RM   CR-0154  Layout original.              *
001000***********************************************************
001100 01  REG-MENSAJE.
001200     03  ID-MENSAJE          PIC X(36).
001300     03  ESTADO-MSG          PIC X(12).
001400         88  MSG-E-PROCESADO     VALUE "procesado".
001500     03  FILLER              PIC X(12).
