000100***********************************************************
000200*   P R E D C O P Y   -   CADASTRO DE PRESTAMOS            *
000300*   Layout do registro de emprestimos.  Gravado por        *
000400*   P25-PRESTAMO de BANCO01 no momento da concessao;       *
000500*   o credito do principal na conta e lancado como um      *
000600*   deposito comum (ver TRXCOPY).                          *
000700*-----------------------------------------------------------*
000800*   06/03/1992  RM   CR-0139  Layout original.              *
000900***********************************************************
001000 01  REG-PRESTAMO.
001100     03  ID-PRESTAMO         PIC X(12).
001200     03  ID-CLIENTE-PR       PIC X(10).
001300     03  ID-CUENTA-PR        PIC X(10).
001400     03  MONTO-INICIAL-PR    PIC S9(13)V99.
001500     03  MONTO-PENDIENT-PR   PIC S9(13)V99.
001600     03  ESTADO-PR           PIC X(10).
001700         88  PREST-E-ACTIVO      VALUE "activo".
001800         88  PREST-E-PAGADO      VALUE "pagado".
001900     03  FECHA-SOLIC-PR      PIC X(10).
002000     03  FILLER              PIC X(18).
