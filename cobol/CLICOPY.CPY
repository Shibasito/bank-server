000100***********************************************************
000200*   C L I C O P Y   -   CADASTRO DE CLIENTES               *
000300*   Layout do registro mestre de clientes do banco.        *
000400*   Chave primaria: ID-CLIENTE.  Usado pelo BANCO01 para   *
000500*   consulta de dados cadastrais (GetClientInfo) e para    *
000600*   verificacao de identidade na abertura de emprestimos.  *
000700*-----------------------------------------------------------*
000800*   08/14/1991  RM   CR-0118  Layout original.              *
000900*   03/02/1996  RM   CR-0241  Incluido campo de senha de    *
001000*                    acesso (nao usado nas rotinas atuais). *
001100*   11/19/1999  RFM  CR-0355  Ajuste Y2K - FECHA-REGISTRO   *
001200*                    passa a gravar ano com 4 digitos.      *
001300***********************************************************
001400 01  REG-CLIENTE.
001500     03  ID-CLIENTE          PIC X(10).
001600     03  DNI-CLIENTE         PIC X(08).
001700     03  NOMBRES-CLIENTE     PIC X(30).
001800     03  APEL-PAT-CLIENTE    PIC X(20).
001900     03  APEL-MAT-CLIENTE    PIC X(20).
002000     03  DIRECCION-CLIENTE   PIC X(40).
002100     03  TELEFONO-CLIENTE    PIC X(15).
002200     03  CORREO-CLIENTE      PIC X(40).
002300     03  FECHA-REG-CLIENTE   PIC X(19).
002400*        Senha de acesso ao antigo sistema de atendimento -
002500*        nenhuma rotina de BANCO01 le ou grava este campo.
002600     03  SENHA-CLIENTE       PIC X(20).
002700     03  FILLER              PIC X(28).
