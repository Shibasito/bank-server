000100***********************************************************
000200*   R E Q C O P Y   -   ARQUIVO DE PEDIDOS (ENTRADA)       *
000300*   Um registro por pedido, na ordem em que devem ser      *
000400*   atendidos.  TIPO-PEDIDO seleciona a rotina em          *
000500*   P02-DESPACHO de BANCO01.                                *
000600*-----------------------------------------------------------*
000700*   02/09/1993  RM   CR-0154  Layout original.              *
000800*   11/19/1999  RFM  CR-0355  DATA-DESDE-PED/DATA-HASTA-PED *
000900*                    passam a aceitar ano com 4 digitos.   *
001000***********************************************************
001100 01  REG-PEDIDO.
001200     03  TIPO-PEDIDO         PIC X(20).
001300         88  PED-E-SALDO         VALUE "GetBalance".
001400         88  PED-E-CLIENTE       VALUE "GetClientInfo".
001500         88  PED-E-LISTAR        VALUE "ListTransactions".
001600         88  PED-E-DEPOSITO      VALUE "Deposit".
001700         88  PED-E-RETIRO        VALUE "Withdraw".
001800         88  PED-E-TRANSFER      VALUE "Transfer".
001900         88  PED-E-PRESTAMO      VALUE "CreateLoan".
002000     03  CORREL-PED          PIC X(20).
002100     03  ID-MENSAJE-PED      PIC X(36).
002200     03  ID-CLIENTE-PED      PIC X(10).
002300     03  ID-CUENTA-PED       PIC X(10).
002400     03  ID-CTA-DESTINO-PED  PIC X(10).
002500     03  MONTO-PED           PIC S9(13)V99.
002600     03  FECHA-DESDE-PED     PIC X(10).
002700     03  FECHA-HASTA-PED     PIC X(10).
002800     03  LIMITE-PED          PIC 9(04).
002900     03  DESPLAZ-PED         PIC 9(06).
003000     03  FILLER              PIC X(29).
