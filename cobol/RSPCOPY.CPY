000100***********************************************************
000200*   R S P C O P Y   -   ARQUIVO DE RESPOSTAS (SAIDA)       *
000300*   Um registro por pedido lido, na mesma ordem de         *
000400*   chegada.  OK-RESP = "Y" sucesso, "N" erro; quando "N"  *
000500*   o codigo do erro vai em ERRO-RESP.  Os grupos          *
000600*   RSP-CLIENTE e RSP-TRX-ITEM (tabela) so sao             *
000700*   preenchidos pelos pedidos GetClientInfo e              *
000800*   ListTransactions, respectivamente.                     *
000900*-----------------------------------------------------------*
001000*   02/09/1993  RM   CR-0154  Layout original.              *
001100*   06/30/1995  RM   CR-0203  Incluidos campos de           *
001200*                    transferencia (FROM/TO-SALDO-RESP).   *
001300*   11/19/1999  RFM  CR-0355  RSP-FECHA-REG com 4 digitos.  *
001400*   03/02/2006  WCS  CR-0463  RSP-TRX-ITEM de 20 a 100       *
001500*                    casillas - con 20 una pagina por el     *
001600*                    limite por omision (100) quedaba         *
001700*                    truncada sin aviso.  Ver P13B-ARMA-     *
001800*                    PAGINA en BANCO01.                      *
001900***********************************************************
002000 01  REG-RESPUESTA.
002100     03  OK-RESP             PIC X(01).
002200         88  RESP-E-OK           VALUE "Y".
002300         88  RESP-E-ERROR        VALUE "N".
002400     03  CORREL-RESP         PIC X(20).
002500     03  ERRO-RESP           PIC X(40).
002600     03  DUPLIC-RESP         PIC X(01).
002700     03  ID-CUENTA-RESP      PIC X(10).
002800     03  SALDO-RESP          PIC S9(13)V99.
002900     03  MONEDA-RESP         PIC X(03).
003000     03  ID-TRANSAC-RESP     PIC X(12).
003100     03  ID-TRANSFER-RESP    PIC X(20).
003200     03  FROM-SALDO-RESP     PIC S9(13)V99.
003300     03  TO-SALDO-RESP       PIC S9(13)V99.
003400     03  ID-PRESTAMO-RESP    PIC X(12).
003500     03  ESTADO-PREST-RESP   PIC X(10).
003600     03  CUENTA-RESP         PIC 9(04).
003700     03  MAS-DATOS-RESP      PIC X(01).
003800     03  RSP-CLIENTE.
003900         05  RSP-DNI            PIC X(08).
004000         05  RSP-NOMBRES        PIC X(30).
004100         05  RSP-APEL-PAT       PIC X(20).
004200         05  RSP-APEL-MAT       PIC X(20).
004300         05  RSP-DIRECCION      PIC X(40).
004400         05  RSP-TELEFONO       PIC X(15).
004500         05  RSP-CORREO         PIC X(40).
004600         05  RSP-FECHA-REG      PIC X(19).
004700     03  RSP-TRX-ITEM OCCURS 100 TIMES
004800                     INDEXED BY IX-TRX-RESP.
004900         05  RSP-TRX-ID         PIC X(12).
005000         05  RSP-TRX-TIPO       PIC X(10).
005100         05  RSP-TRX-MONTO      PIC S9(13)V99.
005200         05  RSP-TRX-FECHA      PIC X(19).
005300     03  FILLER              PIC X(20).
