000100***********************************************************
000200*   T R X C O P Y   -   MOVIMENTO DE CONTAS                *
000300*   Layout do registro de movimentos (depositos, retiros,  *
000400*   pernas de transferencia e pagamentos de divida).       *
000500*   Gravado em ordem de lancamento; a listagem por conta   *
000600*   e periodo e feita em P13-TRX-LISTA de BANCO01.         *
000700*-----------------------------------------------------------*
000800*   08/14/1991  RM   CR-0118  Layout original (so          *
000900*                    depositos e retiros).                 *
001000*   02/09/1993  RM   CR-0154  Incluidos ID-TRANSFER-MOV e   *
001100*                    ID-CUENTA-DESTINO p/ transferencias.   *
001200***********************************************************
001300 01  REG-TRANSAC.
001400     03  ID-TRANSAC-MOV      PIC X(12).
001500     03  ID-TRANSFER-MOV     PIC X(20).
001600     03  ID-CUENTA-MOV       PIC X(10).
001700     03  ID-CUENTA-DESTINO   PIC X(10).
001800     03  TIPO-MOV            PIC X(10).
001900         88  MOV-E-DEPOSITO      VALUE "deposito".
002000         88  MOV-E-RETIRO        VALUE "retiro".
002100         88  MOV-E-DEUDA         VALUE "deuda".
002200     03  MONTO-MOV           PIC S9(13)V99.
002300     03  FECHA-MOV           PIC X(19).
002400     03  FILLER              PIC X(24).
