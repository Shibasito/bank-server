000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANCO09.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  BANCO ELDORADO - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.  02/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
000800
000900***********************************************************
001000*   BANCO09 - RESUMEN IMPRESO DE LA CORRIDA                 *
001100*   Ultimo paso de la corrida diaria, encadenado desde       *
001200*   BANCO01.  Lee el registro unico de CONTROL.DAT que       *
001300*   BANCO01 deja al terminar y lo imprime en RELATO -         *
001400*   pedidos leidos, respuestas ok, con error y duplicadas.   *
001500*   No forma parte del contrato de pedido/respuesta; es      *
001600*   solo para el cierre del dia.                              *
001700*-----------------------------------------------------------*
001800*   HISTORIA DE CAMBIOS:
001900*   02/09/1993  RM   CR-0154  Programa original - informe    *     CR-0154
002000*                    de cheques vencidos a pagar (version    *
002100*                    antigua, reemplazada abajo).             *
002200*   06/30/1995  RM   CR-0203  Calculo de dias de atraso y     *    CR-0203
002300*                    promedio diario de los titulos listados.*
002400*   11/19/1999  RFM  CR-0355  AJUSTE Y2K - fechas del         *    CR-0355
002500*                    encabezado con 4 digitos de ano.         *
002600*   09/02/2001  RFM  CR-0388  Reescrito como impresion del    *    CR-0388
002700*                    resumen de la corrida de BANCO01 -        *
002800*                    deja de ser un informe interactivo.      *
002900*   02/17/2006  WCS  CR-0460  Lee CONTROL.DAT en vez de       *    CR-0460
003000*                    recorrer BCO.DAT; totales ya vienen      *
003100*                    calculados por BANCO01.                  *
003200***********************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS CLASE-NUMERICA IS "0" THRU "9".
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT F-CONTROL  ASSIGN TO DISK
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS  IS FS-CTL.
004500
004600     SELECT RELATO     ASSIGN TO PRINTER.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  F-CONTROL         LABEL RECORD IS STANDARD
005100                        VALUE OF FILE-ID IS "CONTROL.DAT".
005200 01  REG-CONTROL.
005300     03  CTL-LIDOS          PIC 9(06).
005400     03  CTL-OK             PIC 9(06).
005500     03  CTL-ERROR          PIC 9(06).
005600     03  CTL-DUPLIC         PIC 9(06).
005700     03  CTL-FECHA          PIC X(10).
005800     03  FILLER             PIC X(20).
005900
006000 FD  RELATO            LABEL RECORD IS OMITTED.
006100 01  REG-RELATO            PIC X(80).
006200
006300***********************************************************
006400 WORKING-STORAGE SECTION.
006500 77  FS-CTL                 PIC XX.
006600 77  WS-PORCEN-OK           PIC 9(03) COMP.
006700 77  WS-BASE-100            PIC 9(06) COMP VALUE 100.
006800 77  WS-TOTAL-RESP          PIC 9(06) COMP.
006900
007000*    Campos de edicion para el encabezado, separados por
007100*    ano/mes/dia a partir de CTL-FECHA (AAAA-MM-DD) - la
007200*    vista redefinida da el mismo valor como cadena plana
007300*    para el caso en que haga falta moverlo de una vez.
007400 01  WS-FECHA-CORRIDA.
007500     03  WS-FC-ANO          PIC 9(04).
007600     03  FILLER             PIC X VALUE "-".
007700     03  WS-FC-MES          PIC 99.
007800     03  FILLER             PIC X VALUE "-".
007900     03  WS-FC-DIA          PIC 99.
008000 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA
008100                        PIC X(10).
008200
008300*    Contadores de totales con signo para el calculo del
008400*    porcentaje de exito - vista redefinida en digitos
008500*    puros para cuando la division necesite el valor sin
008600*    el signo de trabajo.
008700 01  WS-TOTAL-SIGNADO.
008800     03  WS-TOTAL-SIGNADO-V PIC S9(06) COMP.
008900 01  WS-TOTAL-SIGNADO-R REDEFINES WS-TOTAL-SIGNADO.
009000     03  WS-TOTAL-SIGNADO-D PIC 9(06).
009100
009200 01  LINHA-CABEC1.
009300     02  FILLER          PIC X(02) VALUE SPACES.
009400     02  FILLER          PIC X(34)
009500             VALUE "Banco Eldorado  -  Resumen Diario".
009600     02  FILLER          PIC X(02) VALUE SPACES.
009700     02  DIA-DET         PIC 99.
009800     02  FILLER          PIC X VALUE "/".
009900     02  MES-DET         PIC 99.
010000     02  FILLER          PIC X VALUE "/".
010100     02  ANO-DET         PIC 9(04).
010200
010300 01  LINHA-CABEC2.
010400     02  FILLER          PIC X(02) VALUE SPACES.
010500     02  FILLER          PIC X(40)
010600             VALUE "Corrida de procesamiento de pedidos".
010700
010800 01  LINHA-DET1.
010900     02  FILLER          PIC X(02) VALUE SPACES.
011000     02  FILLER          PIC X(26)
011100             VALUE "Pedidos leidos ........ :".
011200     02  LIDOS-DET       PIC ZZZ.ZZ9.
011300*    Vista plana de la linea, para cuando haya que pasarla
011400*    entera a una rutina de registro sin tocar sus campos.
011500 01  LINHA-DET1-R REDEFINES LINHA-DET1
011600                              PIC X(35).
011700
011800 01  LINHA-DET2.
011900     02  FILLER          PIC X(02) VALUE SPACES.
012000     02  FILLER          PIC X(26)
012100             VALUE "Respuestas OK .......... :".
012200     02  OK-DET          PIC ZZZ.ZZ9.
012300
012400 01  LINHA-DET3.
012500     02  FILLER          PIC X(02) VALUE SPACES.
012600     02  FILLER          PIC X(26)
012700             VALUE "Respuestas con error ... :".
012800     02  ERROR-DET       PIC ZZZ.ZZ9.
012900
013000 01  LINHA-DET4.
013100     02  FILLER          PIC X(02) VALUE SPACES.
013200     02  FILLER          PIC X(26)
013300             VALUE "Respuestas duplicadas .. :".
013400     02  DUPLIC-DET      PIC ZZZ.ZZ9.
013500
013600 01  LINHA-DET5.
013700     02  FILLER          PIC X(02) VALUE SPACES.
013800     02  FILLER          PIC X(26)
013900             VALUE "Porcentaje de exito .... :".
014000     02  PORCEN-DET      PIC ZZ9.
014100     02  FILLER          PIC X(02) VALUE " %".
014200
014300 01  LINHA-TRACO.
014400     02  FILLER          PIC X(50) VALUE ALL "-".
014500
014600 01  LINHA-LIMPA.
014700     02  FILLER          PIC X(80) VALUE ALL " ".
014800
014900********************************************
015000 PROCEDURE DIVISION.
015100
015200 P-ABRE.
015300     OPEN INPUT  F-CONTROL.
015400     OPEN OUTPUT RELATO.
015500     PERFORM P-LE-CONTROL THRU P-LE-CONTROL-EXIT.
015600     PERFORM P-IMPRIME THRU P-IMPRIME-EXIT.
015700     CLOSE F-CONTROL RELATO.
015800     STOP RUN.
015900
016000 P-LE-CONTROL.
016100     READ F-CONTROL
016200         AT END
016300             MOVE ZEROS TO CTL-LIDOS CTL-OK
016400                           CTL-ERROR CTL-DUPLIC
016500             MOVE "0001-01-01" TO CTL-FECHA
016600             GO TO P-LE-CONTROL-EXIT.
016700     MOVE CTL-FECHA TO WS-FECHA-CORRIDA-R.
016800     MOVE WS-FC-DIA TO DIA-DET.
016900     MOVE WS-FC-MES TO MES-DET.
017000     MOVE WS-FC-ANO TO ANO-DET.
017100 P-LE-CONTROL-EXIT.
017200     EXIT.
017300
017400 P-IMPRIME.
017500     MOVE CTL-LIDOS   TO LIDOS-DET.
017600     MOVE CTL-OK      TO OK-DET.
017700     MOVE CTL-ERROR   TO ERROR-DET.
017800     MOVE CTL-DUPLIC  TO DUPLIC-DET.
017900     PERFORM P-CALCULA-PORCEN THRU P-CALCULA-PORCEN-EXIT.
018000     MOVE WS-PORCEN-OK TO PORCEN-DET.
018100     WRITE REG-RELATO FROM LINHA-CABEC1 AFTER ADVANCING C01.
018200     WRITE REG-RELATO FROM LINHA-CABEC2 AFTER ADVANCING 1.
018300     WRITE REG-RELATO FROM LINHA-TRACO  AFTER ADVANCING 1.
018400     WRITE REG-RELATO FROM LINHA-DET1   AFTER ADVANCING 2.
018500     WRITE REG-RELATO FROM LINHA-DET2   AFTER ADVANCING 1.
018600     WRITE REG-RELATO FROM LINHA-DET3   AFTER ADVANCING 1.
018700     WRITE REG-RELATO FROM LINHA-DET4   AFTER ADVANCING 1.
018800     WRITE REG-RELATO FROM LINHA-TRACO  AFTER ADVANCING 1.
018900     WRITE REG-RELATO FROM LINHA-DET5   AFTER ADVANCING 1.
019000 P-IMPRIME-EXIT.
019100     EXIT.
019200
019300*    Porcentaje de respuestas OK sobre el total de pedidos
019400*    leidos; si no se leyo ningun pedido el porcentaje
019500*    queda en cero para no dividir entre cero.
019600 P-CALCULA-PORCEN.
019700     MOVE ZEROS TO WS-PORCEN-OK.
019800     MOVE CTL-LIDOS TO WS-TOTAL-RESP.
019900     IF WS-TOTAL-RESP > ZEROS
020000         MOVE CTL-OK TO WS-TOTAL-SIGNADO-V
020100         COMPUTE WS-PORCEN-OK =
020200             (WS-TOTAL-SIGNADO-D * WS-BASE-100) / WS-TOTAL-RESP.
020300 P-CALCULA-PORCEN-EXIT.
020400     EXIT.
020500
