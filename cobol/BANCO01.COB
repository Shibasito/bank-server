000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANCO01.
000300 AUTHOR.        ROGERIO-MACHADO.
000400 INSTALLATION.  BANCO ELDORADO - DEPTO DE SISTEMAS.
000500 DATE-WRITTEN.  08/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - DEPTO DE SISTEMAS.
000800
000900***********************************************************
001000*   BANCO01 - PROCESAMIENTO DIARIO DE PEDIDOS              *
001100*   Le el archivo de pedidos (PEDIDOS.DAT) en el orden de  *
001200*   llegada y genera, para cada uno, un registro de        *
001300*   respuesta en RESPUES.DAT en la misma orden.  Mantiene  *
001400*   al dia los saldos de CUENTAS, el historial en          *
001500*   TRANSAC, el registro de PRESTAMOS y el control de      *
001600*   mensajes ya procesados (idempotencia) en MENSAJE.      *
001700*   Al terminar deja un resumen en CONTROL.DAT y pasa el    *
001800*   control a BANCO09 para la impresion del resumen.       *
001900*-----------------------------------------------------------*
002000*   HISTORIA DE CAMBIOS:
002100*   08/14/1991  RM   CR-0118  Programa original - control  *       CR-0118
002200*                    de cheques a pagar del almacen        *
002300*                    (version antigua, reemplazada abajo). *
002400*   02/09/1993  RM   CR-0154  Primera version del control  *       CR-0154
002500*                    de cuentas del banco (deposito,        *
002600*                    retiro, transferencia).                *
002700*   06/03/1992  RM   CR-0139  Incluida la concesion de      *      CR-0139
002800*                    prestamos con abono automatico.        *
002900*   06/30/1995  RM   CR-0203  Transferencias graban las     *      CR-0203
003000*                    dos patas del movimiento con un        *
003100*                    identificador de transferencia comun.  *
003200*   11/19/1999  RFM  CR-0355  AJUSTE Y2K - fecha del        *      CR-0355
003300*                    sistema pasa a leerse con 4 digitos    *
003400*                    de ano en toda la rutina.              *
003500*   03/14/2000  RFM  CR-0361  Revision post Y2K - se        *      CR-0361
003600*                    verifico que ningun calculo de saldo   *
003700*                    ni de antiguedad de movimiento usa      *
003800*                    el ano de 2 digitos.                   *
003900*   09/02/2001  RFM  CR-0388  Reescrito como procesador de  *      CR-0388
004000*                    pedidos en lote, sustituyendo las      *
004100*                    pantallas de captura por lectura de    *
004200*                    PEDIDOS.DAT; un registro de respuesta  *
004300*                    por cada pedido leido.                 *
004400*   05/20/2002  RFM  CR-0402  Control de mensajes ya         *     CR-0402
004500*                    procesados (MENSAJE.DAT) para evitar    *
004600*                    aplicar el mismo pedido dos veces.      *
004700*   01/11/2003  RFM  CR-0415  Verificacion de DNI contra     *     CR-0415
004800*                    tabla de identidades invalidas antes   *
004900*                    de conceder un prestamo.                *
005000*   08/05/2004  WCS  CR-0439  Listado de movimientos por     *     CR-0439
005100*                    cuenta con filtro de fecha, limite y    *
005200*                    desplazamiento para consulta externa.   *
005300*   02/17/2006  WCS  CR-0460  El archivo de control de       *     CR-0460
005400*                    totales (CONTROL.DAT) se genera al      *
005500*                    final de cada corrida para el resumen   *
005600*                    impreso por BANCO09.                    *
005700*   03/02/2006  WCS  CR-0463  RSP-TRX-ITEM de 20 a 100       *      CR-0463
005800*                    casillas y tope de pagina a juego, para *
005900*                    que el limite por omision (100) no se   *
006000*                    recorte sin aviso.  Cada campo ausente   *
006100*                    en Deposit/Withdraw/Transfer/CreateLoan  *
006200*                    lleva ahora su propio MISSING_<campo>,   *
006300*                    como ya hacian GetBalance/GetClientInfo. *
006400*   03/10/2006  WCS  CR-0464  El abono de un prestamo nuevo   *      CR-0464
006500*                    se ajusta ANTES de grabar PRESTAM.DAT,   *
006600*                    para no dejar un prestamo activo sin     *
006700*                    abonar si la cuenta no existe.  Ademas   *
006800*                    MAS-DATOS-RESP de ListTransactions se    *
006900*                    calcula comparando item-count con el     *
007000*                    limite, segun el contrato documentado.   *
007100*   03/17/2006  WCS  CR-0465  Deposit y CreateLoan devolvian  *      CR-0465
007200*                    ACCOUNT_NOT_FOUND cuando P10-CTA-AJUSTA  *
007300*                    rechazaba el ajuste; Withdraw y Transfer *
007400*                    ya devuelven INSUFFICIENT_FUNDS_OR_      *
007500*                    ACCOUNT_NOT_FOUND para el mismo rechazo. *
007600*                    Unificado al codigo unico del contrato.  *
007700***********************************************************
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     CLASS CLASE-NUMERICA IS "0" THRU "9"
008300     SWITCH UPSI-0 IS WS-SW-PRUEBA
008400         ON  STATUS IS SW-PRUEBA-ON
008500         OFF STATUS IS SW-PRUEBA-OFF.
008600
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT F-PEDIDOS  ASSIGN TO DISK
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS  IS FS-PED.
009200
009300     SELECT F-CLIENTES ASSIGN TO DISK
009400            ORGANIZATION IS INDEXED
009500            ACCESS MODE  IS DYNAMIC
009600            RECORD KEY   IS ID-CLIENTE
009700            FILE STATUS  IS FS-CLI.
009800
009900     SELECT F-CUENTAS  ASSIGN TO DISK
010000            ORGANIZATION IS INDEXED
010100            ACCESS MODE  IS DYNAMIC
010200            RECORD KEY   IS ID-CUENTA
010300            FILE STATUS  IS FS-CTA.
010400
010500     SELECT F-TRANSAC  ASSIGN TO DISK
010600            ORGANIZATION IS SEQUENTIAL
010700            FILE STATUS  IS FS-TRX.
010800
010900     SELECT F-PRESTAM  ASSIGN TO DISK
011000            ORGANIZATION IS INDEXED
011100            ACCESS MODE  IS DYNAMIC
011200            RECORD KEY   IS ID-PRESTAMO
011300            FILE STATUS  IS FS-PRE.
011400
011500     SELECT F-MENSAJE  ASSIGN TO DISK
011600            ORGANIZATION IS INDEXED
011700            ACCESS MODE  IS DYNAMIC
011800            RECORD KEY   IS ID-MENSAJE
011900            FILE STATUS  IS FS-MSG.
012000
012100     SELECT F-RESPUES  ASSIGN TO DISK
012200            ORGANIZATION IS SEQUENTIAL
012300            FILE STATUS  IS FS-RSP.
012400
012500     SELECT F-CONTROL  ASSIGN TO DISK
012600            ORGANIZATION IS SEQUENTIAL
012700            FILE STATUS  IS FS-CTL.
012800
012900 DATA DIVISION.
013000 FILE SECTION.
013100 FD  F-PEDIDOS         LABEL RECORD IS STANDARD
013200                        VALUE OF FILE-ID IS "PEDIDOS.DAT".
013300     COPY REQCOPY.
013400
013500 FD  F-CLIENTES        LABEL RECORD IS STANDARD
013600                        VALUE OF FILE-ID IS "CLIENTES.DAT".
013700     COPY CLICOPY.
013800
013900 FD  F-CUENTAS         LABEL RECORD IS STANDARD
014000                        VALUE OF FILE-ID IS "CUENTAS.DAT".
014100     COPY CTACOPY.
014200
014300 FD  F-TRANSAC         LABEL RECORD IS STANDARD
014400                        VALUE OF FILE-ID IS "TRANSAC.DAT".
014500     COPY TRXCOPY.
014600
014700 FD  F-PRESTAM         LABEL RECORD IS STANDARD
014800                        VALUE OF FILE-ID IS "PRESTAM.DAT".
014900     COPY PREDCOPY.
015000
015100 FD  F-MENSAJE         LABEL RECORD IS STANDARD
015200                        VALUE OF FILE-ID IS "MENSAJE.DAT".
015300     COPY MSGCOPY.
015400
015500 FD  F-RESPUES         LABEL RECORD IS STANDARD
015600                        VALUE OF FILE-ID IS "RESPUES.DAT".
015700     COPY RSPCOPY.
015800
015900 FD  F-CONTROL         LABEL RECORD IS STANDARD
016000                        VALUE OF FILE-ID IS "CONTROL.DAT".
016100 01  REG-CONTROL.
016200     03  CTL-LIDOS          PIC 9(06).
016300     03  CTL-OK             PIC 9(06).
016400     03  CTL-ERROR          PIC 9(06).
016500     03  CTL-DUPLIC         PIC 9(06).
016600     03  CTL-FECHA          PIC X(10).
016700     03  FILLER             PIC X(20).
016800
016900***********************************************************
017000 WORKING-STORAGE SECTION.
017100
017200*    Indicadores de fin de archivo y de las rutinas de
017300*    busqueda/ajuste que se consultan por todo el programa.
017400 77  FS-PED                 PIC XX.
017500 77  FS-CLI                 PIC XX.
017600 77  FS-CTA                 PIC XX.
017700 77  FS-TRX                 PIC XX.
017800 77  FS-PRE                 PIC XX.
017900 77  FS-MSG                 PIC XX.
018000 77  FS-RSP                 PIC XX.
018100 77  FS-CTL                 PIC XX.
018200
018300 77  WS-SW-PRUEBA           PIC X VALUE "0".
018400
018500 77  WS-OK-AJUSTE           PIC X VALUE "N".
018600     88  AJUSTE-OK              VALUE "S".
018700     88  AJUSTE-RECHAZADO       VALUE "N".
018800
018900 77  WS-CLI-ENCONTRADO      PIC X VALUE "N".
019000     88  CLIENTE-ENCONTRADO     VALUE "S".
019100
019200 77  WS-MSG-FOUND           PIC X VALUE "N".
019300     88  MSG-ENCONTRADO         VALUE "S".
019400
019500 77  WS-DNI-VALIDO          PIC X VALUE "S".
019600     88  DNI-ES-VALIDO          VALUE "S".
019700
019800*    Contadores de la corrida - todos COMP, van al resumen
019900*    que se entrega a BANCO09 en CONTROL.DAT.
020000 77  WS-CONT-LEIDOS         PIC 9(06) COMP.
020100 77  WS-CONT-OK             PIC 9(06) COMP.
020200 77  WS-CONT-ERROR          PIC 9(06) COMP.
020300 77  WS-CONT-DUPLIC         PIC 9(06) COMP.
020400 77  WS-CONT-TOTAL-MATCH    PIC 9(04) COMP.
020500 77  WS-CONT-ITEM           PIC 9(04) COMP.
020600
020700*    Contador unico de la corrida para armar los
020800*    identificadores TX-/TF-/PR- (ver P17-xxx).
020900 77  WS-SEQ-CONTADOR        PIC 9(06) COMP.
021000 77  WS-SEQ-ED              PIC 9(06).
021100
021200*    Subindices e indices de tabla, todos COMP.
021300 77  WS-IDX-TRX             PIC 9(04) COMP.
021400 77  WS-IDX-DNI             PIC 9(02) COMP.
021500
021600*    Campos de trabajo para montos - zonado, sin COMP-3 y
021700*    sin redondeo, igual que VALOR-CHE de los programas
021800*    antiguos de cheques.
021900 77  WS-DELTA               PIC S9(13)V99.
022000 77  WS-SALDO-NUEVO         PIC S9(13)V99.
022100
022200*    Identificadores generados en la corrida.  Con VALUE
022300*    SPACES para que el relleno a la derecha del contador
022400*    quede siempre en blanco y no arrastre basura de un
022500*    pedido al siguiente.
022600 77  WS-ID-TX               PIC X(12) VALUE SPACES.
022700 77  WS-ID-TX-1             PIC X(12) VALUE SPACES.
022800 77  WS-ID-TX-2             PIC X(12) VALUE SPACES.
022900 77  WS-ID-TF               PIC X(20) VALUE SPACES.
023000 77  WS-ID-PR               PIC X(12) VALUE SPACES.
023100
023200*    Filtros de ListTransactions, ya con los valores por
023300*    omision aplicados (ver P13-TRX-LISTA).
023400 77  WS-DESDE               PIC X(10).
023500 77  WS-HASTA               PIC X(10).
023600 77  WS-LIMITE              PIC 9(04) COMP.
023700 77  WS-DESPLAZ             PIC 9(06) COMP.
023800
023900 77  WS-HORA-SIS            PIC 9(08).
024000
024100*    Fecha del sistema - grabada con 4 digitos de ano
024200*    desde el ajuste Y2K (CR-0355).  La vista redefinida
024300*    da acceso directo a ano/mes/dia para armar la fecha
024400*    en formato AAAA-MM-DD.
024500 01  WS-FECHA-SIS.
024600     03  WS-FECHA-SIS-N     PIC 9(08).
024700     03  FILLER             PIC X(02).
024800 01  WS-FECHA-SIS-R REDEFINES WS-FECHA-SIS.
024900     03  WS-ANO-SIS         PIC 9(04).
025000     03  WS-MES-SIS         PIC 99.
025100     03  WS-DIA-SIS         PIC 99.
025200     03  FILLER             PIC X(02).
025300
025400 77  WS-FECHA-AAAAMMDD      PIC X(10).
025500
025600*    Fecha-hora del movimiento que se esta grabando.  Se
025700*    arma por partes (fecha + hora) y se redefine como una
025800*    sola cadena de 19 posiciones para mover a FECHA-MOV.
025900 01  WS-FECHA-HORA-GEN.
026000     03  WS-FHG-FECHA       PIC X(10).
026100     03  FILLER             PIC X VALUE SPACE.
026200     03  WS-FHG-HORA        PIC X(08).
026300     03  FILLER             PIC X(02).
026400 01  WS-FECHA-HORA-GEN-R REDEFINES WS-FECHA-HORA-GEN.
026500     03  WS-FHG-FLAT        PIC X(19).
026600     03  FILLER             PIC X(02).
026700
026800*    Campo de trabajo para validar montos sin redondeo -
026900*    la vista redefinida separa enteros y centavos para
027000*    cuando haga falta revisar el monto por partes.
027100 01  WS-MONTO-TRAB.
027200     03  WS-MONTO-TRAB-N    PIC 9(15).
027300     03  FILLER             PIC X(02).
027400 01  WS-MONTO-TRAB-ED REDEFINES WS-MONTO-TRAB.
027500     03  WS-MONTO-ENT       PIC 9(13).
027600     03  WS-MONTO-DEC       PIC 9(02).
027700     03  FILLER             PIC X(02).
027800
027900*    Tabla de DNI conocidos como invalidos para la
028000*    verificacion de identidad (CR-0415).  Se carga por el
028100*    viejo truco de FILLER + REDEFINES, igual que se hacia
028200*    con las tablas de descuento de los programas de
028300*    cheques.  Mientras no se conecte el servicio externo
028400*    de identidad, esta tabla hace de filtro minimo.
028500 01  WS-TB-DNI-VALORES.
028600     03  FILLER             PIC X(08) VALUE "00000000".
028700     03  FILLER             PIC X(08) VALUE "11111111".
028800     03  FILLER             PIC X(08) VALUE "99999999".
028900     03  FILLER             PIC X(08) VALUE "88888888".
029000     03  FILLER             PIC X(08) VALUE "12345678".
029100 01  WS-TB-DNI-INVALIDO REDEFINES WS-TB-DNI-VALORES.
029200     03  WS-DNI-INVALIDO OCCURS 5 TIMES
029300                         PIC X(08).
029400
029500*    Tabla de trabajo para armar el historial de
029600*    movimientos de una cuenta antes de paginarlo hacia la
029700*    respuesta (RSP-TRX-ITEM solo tiene 20 casillas).  Cada
029800*    coincidencia se inserta al frente (P13D-INSERTA), de
029900*    modo que la tabla queda ordenada de la mas reciente a
030000*    la mas antigua sin necesidad de un SORT.
030100 01  WS-TABLA-HISTORIA.
030200     03  WS-TB-HISTORIA OCCURS 500 TIMES
030300                        INDEXED BY IX-HIST.
030400         05  WS-H-TRX-ID    PIC X(12).
030500         05  WS-H-TIPO      PIC X(10).
030600         05  WS-H-MONTO     PIC S9(13)V99.
030700         05  WS-H-FECHA     PIC X(19).
030800         05  FILLER         PIC X(03).
030900
031000*    Campos de trabajo usados al armar un registro de
031100*    movimiento (P12-TRX-GRABA), llenados por el pedido que
031200*    lo necesite antes de hacer el PERFORM.
031300 01  WS-TRX-CAMPOS.
031400     03  WS-TRX-CTA         PIC X(10).
031500     03  WS-TRX-CTA-DEST    PIC X(10).
031600     03  WS-TRX-TIPO        PIC X(10).
031700     03  WS-TRX-MONTO       PIC S9(13)V99.
031800     03  WS-TRX-ID          PIC X(12).
031900     03  WS-TRX-TF          PIC X(20).
032000     03  FILLER             PIC X(04).
032100
032200 PROCEDURE DIVISION.
032300
032400***********************************************************
032500*   APERTURA DE ARCHIVOS Y PREPARACION DE LA CORRIDA        *
032600***********************************************************
032700 P03-ABERTURA.
032800     MOVE ZEROS TO WS-CONT-LEIDOS WS-CONT-OK
032900                   WS-CONT-ERROR WS-CONT-DUPLIC
033000                   WS-SEQ-CONTADOR.
033100     ACCEPT WS-FECHA-SIS-N FROM DATE YYYYMMDD.
033200     STRING WS-ANO-SIS "-" WS-MES-SIS "-" WS-DIA-SIS
033300            DELIMITED BY SIZE INTO WS-FECHA-AAAAMMDD.
033400
033500     OPEN INPUT  F-PEDIDOS.
033600     OPEN INPUT  F-CLIENTES.
033700     OPEN I-O    F-CUENTAS.
033800     OPEN I-O    F-PRESTAM.
033900     IF FS-PRE = "35"
034000         CLOSE F-PRESTAM
034100         OPEN OUTPUT F-PRESTAM
034200         CLOSE F-PRESTAM
034300         OPEN I-O F-PRESTAM.
034400     OPEN I-O    F-MENSAJE.
034500     IF FS-MSG = "35"
034600         CLOSE F-MENSAJE
034700         OPEN OUTPUT F-MENSAJE
034800         CLOSE F-MENSAJE
034900         OPEN I-O F-MENSAJE.
035000     OPEN OUTPUT F-RESPUES.
035100
035200***********************************************************
035300*   LAZO PRINCIPAL - UN PEDIDO, UNA RESPUESTA, MISMO ORDEN  *
035400***********************************************************
035500 P01-LAZO.
035600     READ F-PEDIDOS
035700         AT END
035800             GO TO P01-LAZO-EXIT.
035900     ADD 1 TO WS-CONT-LEIDOS.
036000     PERFORM P02-DESPACHO THRU P02-DESPACHO-EXIT.
036100     WRITE REG-RESPUESTA.
036200     GO TO P01-LAZO.
036300 P01-LAZO-EXIT.
036400     EXIT.
036500
036600***********************************************************
036700*   CIERRE DE LA CORRIDA - RESUMEN PARA BANCO09             *
036800***********************************************************
036900 P-FIM.
037000     MOVE WS-CONT-LEIDOS  TO CTL-LIDOS.
037100     MOVE WS-CONT-OK      TO CTL-OK.
037200     MOVE WS-CONT-ERROR   TO CTL-ERROR.
037300     MOVE WS-CONT-DUPLIC  TO CTL-DUPLIC.
037400     MOVE WS-FECHA-AAAAMMDD TO CTL-FECHA.
037500     OPEN OUTPUT F-CONTROL.
037600     WRITE REG-CONTROL.
037700     CLOSE F-CONTROL.
037800     CLOSE F-PEDIDOS F-CLIENTES F-CUENTAS
037900           F-PRESTAM F-MENSAJE F-RESPUES.
038000     CHAIN "BANCO09.COM".
038100
038200***********************************************************
038300*   DESPACHO DEL PEDIDO SEGUN TIPO-PEDIDO                   *
038400***********************************************************
038500 P02-DESPACHO.
038600     INITIALIZE REG-RESPUESTA.
038700     MOVE CORREL-PED TO CORREL-RESP.
038800     MOVE "Y"        TO OK-RESP.
038900     MOVE "N"        TO DUPLIC-RESP.
039000     EVALUATE TRUE
039100         WHEN PED-E-SALDO
039200             PERFORM P20-GETBALANCE  THRU P20-GETBALANCE-EXIT
039300         WHEN PED-E-CLIENTE
039400             PERFORM P21-GETCLIENTE  THRU P21-GETCLIENTE-EXIT
039500         WHEN PED-E-LISTAR
039600             PERFORM P13-TRX-LISTA   THRU P13-TRX-LISTA-EXIT
039700         WHEN PED-E-DEPOSITO
039800             PERFORM P22-DEPOSITO    THRU P22-DEPOSITO-EXIT
039900         WHEN PED-E-RETIRO
040000             PERFORM P23-RETIRO      THRU P23-RETIRO-EXIT
040100         WHEN PED-E-TRANSFER
040200             PERFORM P24-TRANSFER    THRU P24-TRANSFER-EXIT
040300         WHEN PED-E-PRESTAMO
040400             PERFORM P25-PRESTAMO    THRU P25-PRESTAMO-EXIT
040500         WHEN OTHER
040600             MOVE "N" TO OK-RESP
040700             STRING "UNKNOWN_TYPE: " TIPO-PEDIDO
040800                    DELIMITED BY SIZE INTO ERRO-RESP
040900     END-EVALUATE.
041000     IF DUPLIC-RESP = "Y"
041100         ADD 1 TO WS-CONT-DUPLIC
041200     ELSE
041300         IF RESP-E-OK
041400             ADD 1 TO WS-CONT-OK
041500         ELSE
041600             ADD 1 TO WS-CONT-ERROR.
041700 P02-DESPACHO-EXIT.
041800     EXIT.
041900
042000***********************************************************
042100*   GETBALANCE - CONSULTA DE SALDO                          *
042200***********************************************************
042300 P20-GETBALANCE.
042400     IF ID-CUENTA-PED = SPACES
042500         MOVE "N" TO OK-RESP
042600         MOVE "MISSING_account-id" TO ERRO-RESP
042700         GO TO P20-GETBALANCE-EXIT.
042800     MOVE ID-CUENTA-PED TO ID-CUENTA.
042900     READ F-CUENTAS
043000         INVALID KEY
043100             MOVE "N" TO OK-RESP
043200             MOVE "ACCOUNT_NOT_FOUND" TO ERRO-RESP
043300             GO TO P20-GETBALANCE-EXIT.
043400     MOVE ID-CUENTA-PED TO ID-CUENTA-RESP.
043500     MOVE SALDO-CUENTA  TO SALDO-RESP.
043600     MOVE "PEN"         TO MONEDA-RESP.
043700 P20-GETBALANCE-EXIT.
043800     EXIT.
043900
044000***********************************************************
044100*   GETCLIENTINFO - DATOS CADASTRALES DEL CLIENTE            *
044200***********************************************************
044300 P21-GETCLIENTE.
044400     IF ID-CLIENTE-PED = SPACES
044500         MOVE "N" TO OK-RESP
044600         MOVE "MISSING_client-id" TO ERRO-RESP
044700         GO TO P21-GETCLIENTE-EXIT.
044800     PERFORM P11-CLI-BUSCA THRU P11-CLI-BUSCA-EXIT.
044900     IF NOT CLIENTE-ENCONTRADO
045000         MOVE "N" TO OK-RESP
045100         MOVE "CLIENT_NOT_FOUND" TO ERRO-RESP
045200         GO TO P21-GETCLIENTE-EXIT.
045300     MOVE DNI-CLIENTE       TO RSP-DNI.
045400     MOVE NOMBRES-CLIENTE   TO RSP-NOMBRES.
045500     MOVE APEL-PAT-CLIENTE  TO RSP-APEL-PAT.
045600     MOVE APEL-MAT-CLIENTE  TO RSP-APEL-MAT.
045700     MOVE DIRECCION-CLIENTE TO RSP-DIRECCION.
045800     MOVE TELEFONO-CLIENTE  TO RSP-TELEFONO.
045900     MOVE CORREO-CLIENTE    TO RSP-CORREO.
046000     MOVE FECHA-REG-CLIENTE TO RSP-FECHA-REG.
046100 P21-GETCLIENTE-EXIT.
046200     EXIT.
046300
046400***********************************************************
046500*   DEPOSIT - ABONO A CUENTA                                *
046600***********************************************************
046700 P22-DEPOSITO.
046800     IF ID-MENSAJE-PED = SPACES
046900         MOVE "N" TO OK-RESP
047000         MOVE "MISSING_message-id" TO ERRO-RESP
047100         GO TO P22-DEPOSITO-EXIT.
047200     IF ID-CUENTA-PED = SPACES
047300         MOVE "N" TO OK-RESP
047400         MOVE "MISSING_account-id" TO ERRO-RESP
047500         GO TO P22-DEPOSITO-EXIT.
047600     IF MONTO-PED NOT > ZEROS
047700         MOVE "N" TO OK-RESP
047800         MOVE "INVALID_AMOUNT" TO ERRO-RESP
047900         GO TO P22-DEPOSITO-EXIT.
048000     PERFORM P15-MSG-EXISTE THRU P15-MSG-EXISTE-EXIT.
048100     IF MSG-ENCONTRADO
048200         MOVE "Y" TO DUPLIC-RESP
048300         MOVE ID-CUENTA-PED TO ID-CUENTA-RESP
048400         GO TO P22-DEPOSITO-EXIT.
048500     MOVE ID-CUENTA-PED TO ID-CUENTA.
048600     MOVE MONTO-PED     TO WS-DELTA.
048700     PERFORM P10-CTA-AJUSTA THRU P10-CTA-AJUSTA-EXIT.
048800     IF AJUSTE-RECHAZADO
048900         MOVE "N" TO OK-RESP
049000         MOVE "INSUFFICIENT_FUNDS_OR_ACCOUNT_NOT_FOUND"
049100                 TO ERRO-RESP
049200         GO TO P22-DEPOSITO-EXIT.
049300     PERFORM P17-GEN-ID-TX THRU P17-GEN-ID-TX-EXIT.
049400     MOVE ID-CUENTA-PED TO WS-TRX-CTA.
049500     MOVE SPACES        TO WS-TRX-CTA-DEST.
049600     MOVE "deposito"    TO WS-TRX-TIPO.
049700     MOVE MONTO-PED     TO WS-TRX-MONTO.
049800     MOVE WS-ID-TX      TO WS-TRX-ID.
049900     MOVE SPACES        TO WS-TRX-TF.
050000     PERFORM P12-TRX-GRABA THRU P12-TRX-GRABA-EXIT.
050100     PERFORM P15-MSG-GRABA THRU P15-MSG-GRABA-EXIT.
050200     MOVE ID-CUENTA-PED TO ID-CUENTA-RESP.
050300     MOVE SALDO-CUENTA  TO SALDO-RESP.
050400     MOVE WS-ID-TX      TO ID-TRANSAC-RESP.
050500 P22-DEPOSITO-EXIT.
050600     EXIT.
050700
050800***********************************************************
050900*   WITHDRAW - RETIRO DE CUENTA                             *
051000***********************************************************
051100 P23-RETIRO.
051200     IF ID-MENSAJE-PED = SPACES
051300         MOVE "N" TO OK-RESP
051400         MOVE "MISSING_message-id" TO ERRO-RESP
051500         GO TO P23-RETIRO-EXIT.
051600     IF ID-CUENTA-PED = SPACES
051700         MOVE "N" TO OK-RESP
051800         MOVE "MISSING_account-id" TO ERRO-RESP
051900         GO TO P23-RETIRO-EXIT.
052000     IF MONTO-PED NOT > ZEROS
052100         MOVE "N" TO OK-RESP
052200         MOVE "INVALID_AMOUNT" TO ERRO-RESP
052300         GO TO P23-RETIRO-EXIT.
052400     PERFORM P15-MSG-EXISTE THRU P15-MSG-EXISTE-EXIT.
052500     IF MSG-ENCONTRADO
052600         MOVE "Y" TO DUPLIC-RESP
052700         MOVE ID-CUENTA-PED TO ID-CUENTA-RESP
052800         GO TO P23-RETIRO-EXIT.
052900     MOVE ID-CUENTA-PED TO ID-CUENTA.
053000     COMPUTE WS-DELTA = ZEROS - MONTO-PED.
053100     PERFORM P10-CTA-AJUSTA THRU P10-CTA-AJUSTA-EXIT.
053200     IF AJUSTE-RECHAZADO
053300         MOVE "N" TO OK-RESP
053400         MOVE "INSUFFICIENT_FUNDS_OR_ACCOUNT_NOT_FOUND"
053500                 TO ERRO-RESP
053600         GO TO P23-RETIRO-EXIT.
053700     PERFORM P17-GEN-ID-TX THRU P17-GEN-ID-TX-EXIT.
053800     MOVE ID-CUENTA-PED TO WS-TRX-CTA.
053900     MOVE SPACES        TO WS-TRX-CTA-DEST.
054000     MOVE "retiro"      TO WS-TRX-TIPO.
054100     MOVE MONTO-PED     TO WS-TRX-MONTO.
054200     MOVE WS-ID-TX      TO WS-TRX-ID.
054300     MOVE SPACES        TO WS-TRX-TF.
054400     PERFORM P12-TRX-GRABA THRU P12-TRX-GRABA-EXIT.
054500     PERFORM P15-MSG-GRABA THRU P15-MSG-GRABA-EXIT.
054600     MOVE ID-CUENTA-PED TO ID-CUENTA-RESP.
054700     MOVE SALDO-CUENTA  TO SALDO-RESP.
054800     MOVE WS-ID-TX      TO ID-TRANSAC-RESP.
054900 P23-RETIRO-EXIT.
055000     EXIT.
055100
055200***********************************************************
055300*   TRANSFER - TRANSFERENCIA ENTRE CUENTAS                  *
055400*   Se valida primero que la cuenta destino exista y que    *
055500*   la cuenta origen tenga saldo suficiente; solo despues   *
055600*   de las dos validaciones se actualiza algun saldo, para  *
055700*   que un rechazo no deje la transferencia a medias.       *
055800***********************************************************
055900 P24-TRANSFER.
056000     IF ID-MENSAJE-PED = SPACES
056100         MOVE "N" TO OK-RESP
056200         MOVE "MISSING_message-id" TO ERRO-RESP
056300         GO TO P24-TRANSFER-EXIT.
056400     IF ID-CUENTA-PED = SPACES
056500         MOVE "N" TO OK-RESP
056600         MOVE "MISSING_account-id" TO ERRO-RESP
056700         GO TO P24-TRANSFER-EXIT.
056800     IF ID-CTA-DESTINO-PED = SPACES
056900         MOVE "N" TO OK-RESP
057000         MOVE "MISSING_to-account-id" TO ERRO-RESP
057100         GO TO P24-TRANSFER-EXIT.
057200     IF MONTO-PED NOT > ZEROS
057300         MOVE "N" TO OK-RESP
057400         MOVE "INVALID_AMOUNT" TO ERRO-RESP
057500         GO TO P24-TRANSFER-EXIT.
057600     IF ID-CUENTA-PED = ID-CTA-DESTINO-PED
057700         MOVE "N" TO OK-RESP
057800         MOVE "SAME_ACCOUNT" TO ERRO-RESP
057900         GO TO P24-TRANSFER-EXIT.
058000     PERFORM P15-MSG-EXISTE THRU P15-MSG-EXISTE-EXIT.
058100     IF MSG-ENCONTRADO
058200         MOVE "Y" TO DUPLIC-RESP
058300         MOVE ID-CUENTA-PED TO ID-CUENTA-RESP
058400         GO TO P24-TRANSFER-EXIT.
058500     MOVE ID-CTA-DESTINO-PED TO ID-CUENTA.
058600     READ F-CUENTAS
058700         INVALID KEY
058800             MOVE "N" TO OK-RESP
058900             MOVE "ACCOUNT_NOT_FOUND" TO ERRO-RESP
059000             GO TO P24-TRANSFER-EXIT.
059100     MOVE ID-CUENTA-PED TO ID-CUENTA.
059200     COMPUTE WS-DELTA = ZEROS - MONTO-PED.
059300     PERFORM P10-CTA-AJUSTA THRU P10-CTA-AJUSTA-EXIT.
059400     IF AJUSTE-RECHAZADO
059500         MOVE "N" TO OK-RESP
059600         MOVE "INSUFFICIENT_FUNDS_OR_ACCOUNT_NOT_FOUND"
059700                 TO ERRO-RESP
059800         GO TO P24-TRANSFER-EXIT.
059900     MOVE SALDO-CUENTA TO FROM-SALDO-RESP.
060000     PERFORM P17-GEN-ID-TF THRU P17-GEN-ID-TF-EXIT.
060100     PERFORM P17-GEN-ID-TX THRU P17-GEN-ID-TX-EXIT.
060200     MOVE WS-ID-TX TO WS-ID-TX-1.
060300     MOVE ID-CUENTA-PED      TO WS-TRX-CTA.
060400     MOVE ID-CTA-DESTINO-PED TO WS-TRX-CTA-DEST.
060500     MOVE "retiro"           TO WS-TRX-TIPO.
060600     MOVE MONTO-PED          TO WS-TRX-MONTO.
060700     MOVE WS-ID-TX-1         TO WS-TRX-ID.
060800     MOVE WS-ID-TF           TO WS-TRX-TF.
060900     PERFORM P12-TRX-GRABA THRU P12-TRX-GRABA-EXIT.
061000     MOVE ID-CTA-DESTINO-PED TO ID-CUENTA.
061100     MOVE MONTO-PED          TO WS-DELTA.
061200     PERFORM P10-CTA-AJUSTA THRU P10-CTA-AJUSTA-EXIT.
061300     MOVE SALDO-CUENTA TO TO-SALDO-RESP.
061400     PERFORM P17-GEN-ID-TX THRU P17-GEN-ID-TX-EXIT.
061500     MOVE WS-ID-TX TO WS-ID-TX-2.
061600     MOVE ID-CTA-DESTINO-PED TO WS-TRX-CTA.
061700     MOVE SPACES             TO WS-TRX-CTA-DEST.
061800     MOVE "deposito"         TO WS-TRX-TIPO.
061900     MOVE MONTO-PED          TO WS-TRX-MONTO.
062000     MOVE WS-ID-TX-2         TO WS-TRX-ID.
062100     MOVE WS-ID-TF           TO WS-TRX-TF.
062200     PERFORM P12-TRX-GRABA THRU P12-TRX-GRABA-EXIT.
062300     PERFORM P15-MSG-GRABA THRU P15-MSG-GRABA-EXIT.
062400     MOVE ID-CUENTA-PED TO ID-CUENTA-RESP.
062500     MOVE WS-ID-TF      TO ID-TRANSFER-RESP.
062600     MOVE WS-ID-TX-1    TO ID-TRANSAC-RESP.
062700 P24-TRANSFER-EXIT.
062800     EXIT.
062900
063000***********************************************************
063100*   CREATELOAN - CONCESION DE PRESTAMO Y ABONO INICIAL       *
063200***********************************************************
063300 P25-PRESTAMO.
063400     IF ID-MENSAJE-PED = SPACES
063500         MOVE "N" TO OK-RESP
063600         MOVE "MISSING_message-id" TO ERRO-RESP
063700         GO TO P25-PRESTAMO-EXIT.
063800     IF ID-CLIENTE-PED = SPACES
063900         MOVE "N" TO OK-RESP
064000         MOVE "MISSING_client-id" TO ERRO-RESP
064100         GO TO P25-PRESTAMO-EXIT.
064200     IF ID-CUENTA-PED = SPACES
064300         MOVE "N" TO OK-RESP
064400         MOVE "MISSING_account-id" TO ERRO-RESP
064500         GO TO P25-PRESTAMO-EXIT.
064600     IF MONTO-PED NOT > ZEROS
064700         MOVE "N" TO OK-RESP
064800         MOVE "INVALID_AMOUNT" TO ERRO-RESP
064900         GO TO P25-PRESTAMO-EXIT.
065000     PERFORM P15-MSG-EXISTE THRU P15-MSG-EXISTE-EXIT.
065100     IF MSG-ENCONTRADO
065200         MOVE "Y" TO DUPLIC-RESP
065300         GO TO P25-PRESTAMO-EXIT.
065400     PERFORM P11-CLI-BUSCA THRU P11-CLI-BUSCA-EXIT.
065500     IF NOT CLIENTE-ENCONTRADO
065600         MOVE "N" TO OK-RESP
065700         MOVE "CLIENT_NOT_FOUND" TO ERRO-RESP
065800         GO TO P25-PRESTAMO-EXIT.
065900     PERFORM P16-RENIEC-VERIFICA THRU P16-RENIEC-VERIFICA-EXIT.
066000     IF NOT DNI-ES-VALIDO
066100         MOVE "N" TO OK-RESP
066200         MOVE "RENIEC_INVALID_ID" TO ERRO-RESP
066300         GO TO P25-PRESTAMO-EXIT.
066400*    El saldo se ajusta ANTES de grabar el prestamo - si la      *CR-0464
066500*    cuenta no existe no debe quedar un prestamo activo sin     *CR-0464
066600*    abono en PRESTAM.DAT (todo el pedido es atomico).          *CR-0464
066700     MOVE ID-CUENTA-PED TO ID-CUENTA.
066800     MOVE MONTO-PED     TO WS-DELTA.
066900     PERFORM P10-CTA-AJUSTA THRU P10-CTA-AJUSTA-EXIT.
067000     IF AJUSTE-RECHAZADO
067100         MOVE "N" TO OK-RESP
067200         MOVE "INSUFFICIENT_FUNDS_OR_ACCOUNT_NOT_FOUND"
067300                 TO ERRO-RESP
067400         GO TO P25-PRESTAMO-EXIT.
067500     PERFORM P17-GEN-ID-PR THRU P17-GEN-ID-PR-EXIT.
067600     MOVE WS-ID-PR      TO ID-PRESTAMO.
067700     MOVE ID-CLIENTE-PED TO ID-CLIENTE-PR.
067800     MOVE ID-CUENTA-PED  TO ID-CUENTA-PR.
067900     MOVE MONTO-PED      TO MONTO-INICIAL-PR MONTO-PENDIENT-PR.
068000     MOVE "activo"       TO ESTADO-PR.
068100     MOVE WS-FECHA-AAAAMMDD TO FECHA-SOLIC-PR.
068200     WRITE REG-PRESTAMO.
068300*    El id de la transaccion de abono es "TX-" seguido del
068400*    id completo del prestamo (9 posiciones utiles de
068500*    ID-PRESTAMO); WS-ID-TX tiene exactamente 12 posiciones
068600*    para "TX-" + "PR-nnnnnn".
068700     STRING "TX-" ID-PRESTAMO(1:9) DELIMITED BY SIZE
068800            INTO WS-ID-TX.
068900     MOVE ID-CUENTA-PED TO WS-TRX-CTA.
069000     MOVE SPACES        TO WS-TRX-CTA-DEST.
069100     MOVE "deposito"    TO WS-TRX-TIPO.
069200     MOVE MONTO-PED     TO WS-TRX-MONTO.
069300     MOVE WS-ID-TX      TO WS-TRX-ID.
069400     MOVE SPACES        TO WS-TRX-TF.
069500     PERFORM P12-TRX-GRABA THRU P12-TRX-GRABA-EXIT.
069600     PERFORM P15-MSG-GRABA THRU P15-MSG-GRABA-EXIT.
069700     MOVE WS-ID-PR      TO ID-PRESTAMO-RESP.
069800     MOVE "activo"      TO ESTADO-PREST-RESP.
069900     MOVE ID-CUENTA-PED TO ID-CUENTA-RESP.
070000     MOVE SALDO-CUENTA  TO SALDO-RESP.
070100 P25-PRESTAMO-EXIT.
070200     EXIT.
070300
070400***********************************************************
070500*   AJUSTE PROTEGIDO DE SALDO (ACCOUNTREPO)                 *
070600*   ID-CUENTA ya cargado por el que llama; WS-DELTA lleva   *
070700*   el monto con signo a aplicar.  Nunca deja el saldo      *
070800*   negativo.                                                *
070900***********************************************************
071000 P10-CTA-AJUSTA.
071100     READ F-CUENTAS
071200         INVALID KEY
071300             MOVE "N" TO WS-OK-AJUSTE
071400             GO TO P10-CTA-AJUSTA-EXIT.
071500     COMPUTE WS-SALDO-NUEVO = SALDO-CUENTA + WS-DELTA.
071600     IF WS-SALDO-NUEVO < ZEROS
071700         MOVE "N" TO WS-OK-AJUSTE
071800         GO TO P10-CTA-AJUSTA-EXIT.
071900     MOVE WS-SALDO-NUEVO TO SALDO-CUENTA.
072000     REWRITE REG-CUENTA.
072100     MOVE "S" TO WS-OK-AJUSTE.
072200 P10-CTA-AJUSTA-EXIT.
072300     EXIT.
072400
072500***********************************************************
072600*   BUSQUEDA DE CLIENTE (CLIENTREPO)                        *
072700*   ID-CLIENTE-PED ya viene del pedido.  Deja el registro   *
072800*   cargado en REG-CLIENTE cuando lo encuentra.              *
072900***********************************************************
073000 P11-CLI-BUSCA.
073100     MOVE ID-CLIENTE-PED TO ID-CLIENTE.
073200     READ F-CLIENTES
073300         INVALID KEY
073400             MOVE "N" TO WS-CLI-ENCONTRADO
073500             GO TO P11-CLI-BUSCA-EXIT.
073600     MOVE "S" TO WS-CLI-ENCONTRADO.
073700 P11-CLI-BUSCA-EXIT.
073800     EXIT.
073900
074000***********************************************************
074100*   GRABACION DE UN MOVIMIENTO (TXREPO)                     *
074200*   Los campos WS-TRX-xxx ya vienen llenos por el pedido    *
074300*   que esta grabando.  F-TRANSAC se abre y cierra aqui      *
074400*   mismo porque tambien se usa en modo lectura para el      *
074500*   listado de P13-TRX-LISTA.                                *
074600***********************************************************
074700 P12-TRX-GRABA.
074800     PERFORM P12A-ARMA-FECHA THRU P12A-ARMA-FECHA-EXIT.
074900     OPEN EXTEND F-TRANSAC.
075000     MOVE WS-TRX-ID       TO ID-TRANSAC-MOV.
075100     MOVE WS-TRX-TF       TO ID-TRANSFER-MOV.
075200     MOVE WS-TRX-CTA      TO ID-CUENTA-MOV.
075300     MOVE WS-TRX-CTA-DEST TO ID-CUENTA-DESTINO.
075400     MOVE WS-TRX-TIPO     TO TIPO-MOV.
075500     MOVE WS-TRX-MONTO    TO MONTO-MOV.
075600     MOVE WS-FHG-FLAT     TO FECHA-MOV.
075700     WRITE REG-TRANSAC.
075800     CLOSE F-TRANSAC.
075900 P12-TRX-GRABA-EXIT.
076000     EXIT.
076100
076200 P12A-ARMA-FECHA.
076300     MOVE WS-FECHA-AAAAMMDD TO WS-FHG-FECHA.
076400     ACCEPT WS-HORA-SIS FROM TIME.
076500     STRING WS-HORA-SIS(1:2) ":" WS-HORA-SIS(3:2) ":"
076600            WS-HORA-SIS(5:2) DELIMITED BY SIZE
076700            INTO WS-FHG-HORA.
076800 P12A-ARMA-FECHA-EXIT.
076900     EXIT.
077000
077100***********************************************************
077200*   LISTTRANSACTIONS - HISTORIAL PAGINADO DE LA CUENTA       *
077300***********************************************************
077400 P13-TRX-LISTA.
077500     IF ID-CUENTA-PED = SPACES
077600         MOVE "N" TO OK-RESP
077700         MOVE "MISSING_account-id" TO ERRO-RESP
077800         GO TO P13-TRX-LISTA-EXIT.
077900     MOVE FECHA-DESDE-PED TO WS-DESDE.
078000     IF WS-DESDE = SPACES
078100         MOVE "0001-01-01" TO WS-DESDE.
078200     MOVE FECHA-HASTA-PED TO WS-HASTA.
078300     IF WS-HASTA = SPACES
078400         MOVE "9999-12-31" TO WS-HASTA.
078500     MOVE LIMITE-PED TO WS-LIMITE.
078600     IF WS-LIMITE = ZEROS
078700         MOVE 100 TO WS-LIMITE.
078800*    RSP-TRX-ITEM solo tiene 100 casillas (CR-0463); un
078900*    limite mayor se recorta a la capacidad de la pagina.
079000     IF WS-LIMITE > 100
079100         MOVE 100 TO WS-LIMITE.
079200     MOVE DESPLAZ-PED TO WS-DESPLAZ.
079300     MOVE ZEROS TO WS-CONT-TOTAL-MATCH.
079400     OPEN INPUT F-TRANSAC.
079500     MOVE "00" TO FS-TRX.
079600     PERFORM P13A-LEE-TRX THRU P13A-LEE-TRX-EXIT
079700         UNTIL FS-TRX = "10".
079800     CLOSE F-TRANSAC.
079900     PERFORM P13B-ARMA-PAGINA THRU P13B-ARMA-PAGINA-EXIT.
080000     MOVE ID-CUENTA-PED TO ID-CUENTA-RESP.
080100 P13-TRX-LISTA-EXIT.
080200     EXIT.
080300
080400 P13A-LEE-TRX.
080500     READ F-TRANSAC
080600         AT END
080700             MOVE "10" TO FS-TRX
080800             GO TO P13A-LEE-TRX-EXIT.
080900     IF ID-CUENTA-MOV NOT = ID-CUENTA-PED
081000         GO TO P13A-LEE-TRX-EXIT.
081100     IF FECHA-MOV(1:10) < WS-DESDE OR FECHA-MOV(1:10) > WS-HASTA
081200         GO TO P13A-LEE-TRX-EXIT.
081300     PERFORM P13D-INSERTA THRU P13D-INSERTA-EXIT.
081400 P13A-LEE-TRX-EXIT.
081500     EXIT.
081600
081700*    Inserta la nueva coincidencia al frente de la tabla de
081800*    trabajo, corriendo las demas una posicion - como el
081900*    archivo se lee en orden cronologico ascendente, esto
082000*    deja la tabla ordenada de la mas reciente a la mas
082100*    antigua sin necesidad de un SORT.
082200 P13D-INSERTA.
082300     IF WS-CONT-TOTAL-MATCH < 500
082400         ADD 1 TO WS-CONT-TOTAL-MATCH
082500         PERFORM P13E-DESPLAZA THRU P13E-DESPLAZA-EXIT
082600             VARYING WS-IDX-TRX FROM WS-CONT-TOTAL-MATCH BY -1
082700             UNTIL WS-IDX-TRX < 2
082800         MOVE ID-TRANSAC-MOV TO WS-H-TRX-ID(1)
082900         MOVE TIPO-MOV       TO WS-H-TIPO(1)
083000         MOVE MONTO-MOV      TO WS-H-MONTO(1)
083100         MOVE FECHA-MOV      TO WS-H-FECHA(1).
083200 P13D-INSERTA-EXIT.
083300     EXIT.
083400
083500 P13E-DESPLAZA.
083600     MOVE WS-TB-HISTORIA(WS-IDX-TRX - 1)
083700          TO WS-TB-HISTORIA(WS-IDX-TRX).
083800 P13E-DESPLAZA-EXIT.
083900     EXIT.
084000
084100*    Arma la pagina de respuesta respetando desplazamiento
084200*    y limite; RSP-TRX-ITEM solo tiene 100 casillas (CR-0463),
084300*    asi que ninguna pagina puede traer mas de 100 movimientos.
084400*    MAS-DATOS-RESP sale tal como lo documenta el contrato de     CR-0464
084500*    respuesta: "Y" cuando la cuenta de items devueltos iguala   CR-0464
084600*    el limite pedido - no de si la tabla en memoria todavia    CR-0464
084700*    tiene mas filas despues del puntero de lectura.            CR-0464
084800 P13B-ARMA-PAGINA.
084900     MOVE ZEROS TO WS-CONT-ITEM.
085000     MOVE WS-DESPLAZ TO WS-IDX-TRX.
085100     ADD 1 TO WS-IDX-TRX.
085200     PERFORM P13F-COPIA THRU P13F-COPIA-EXIT
085300         UNTIL WS-IDX-TRX > WS-CONT-TOTAL-MATCH
085400            OR WS-CONT-ITEM >= WS-LIMITE
085500            OR WS-CONT-ITEM >= 100.
085600     MOVE WS-CONT-ITEM TO CUENTA-RESP.
085700     IF WS-CONT-ITEM = WS-LIMITE
085800         MOVE "Y" TO MAS-DATOS-RESP
085900     ELSE
086000         MOVE "N" TO MAS-DATOS-RESP.
086100 P13B-ARMA-PAGINA-EXIT.
086200     EXIT.
086300
086400 P13F-COPIA.
086500     ADD 1 TO WS-CONT-ITEM.
086600     MOVE WS-H-TRX-ID(WS-IDX-TRX) TO RSP-TRX-ID(WS-CONT-ITEM).
086700     MOVE WS-H-TIPO(WS-IDX-TRX)   TO RSP-TRX-TIPO(WS-CONT-ITEM).
086800     MOVE WS-H-MONTO(WS-IDX-TRX)  TO RSP-TRX-MONTO(WS-CONT-ITEM).
086900     MOVE WS-H-FECHA(WS-IDX-TRX)  TO RSP-TRX-FECHA(WS-CONT-ITEM).
087000     ADD 1 TO WS-IDX-TRX.
087100 P13F-COPIA-EXIT.
087200     EXIT.
087300
087400***********************************************************
087500*   MESSAGEREPO - CONTROL DE MENSAJES YA PROCESADOS          *
087600***********************************************************
087700 P15-MSG-EXISTE.
087800     MOVE ID-MENSAJE-PED TO ID-MENSAJE.
087900     READ F-MENSAJE
088000         INVALID KEY
088100             MOVE "N" TO WS-MSG-FOUND
088200             GO TO P15-MSG-EXISTE-EXIT.
088300     MOVE "S" TO WS-MSG-FOUND.
088400 P15-MSG-EXISTE-EXIT.
088500     EXIT.
088600
088700 P15-MSG-GRABA.
088800     MOVE ID-MENSAJE-PED TO ID-MENSAJE.
088900     MOVE "procesado"    TO ESTADO-MSG.
089000     WRITE REG-MENSAJE.
089100 P15-MSG-GRABA-EXIT.
089200     EXIT.
089300
089400***********************************************************
089500*   VERIFICACION DE IDENTIDAD (CR-0415)                      *
089600*   Mientras no se conecte el servicio externo de RENIEC,   *
089700*   se rechaza unicamente el DNI que aparezca en la tabla    *
089800*   de identidades invalidas - el mismo principio del        *
089900*   cheque con inscripcion 888888 de los programas viejos.   *
090000***********************************************************
090100 P16-RENIEC-VERIFICA.
090200     MOVE "S" TO WS-DNI-VALIDO.
090300     PERFORM P16A-BUSCA-DNI THRU P16A-BUSCA-DNI-EXIT
090400         VARYING WS-IDX-DNI FROM 1 BY 1
090500         UNTIL WS-IDX-DNI > 5.
090600 P16-RENIEC-VERIFICA-EXIT.
090700     EXIT.
090800
090900 P16A-BUSCA-DNI.
091000     IF DNI-CLIENTE = WS-DNI-INVALIDO(WS-IDX-DNI)
091100         MOVE "N" TO WS-DNI-VALIDO.
091200 P16A-BUSCA-DNI-EXIT.
091300     EXIT.
091400
091500***********************************************************
091600*   GENERACION DE IDENTIFICADORES (IDS)                      *
091700***********************************************************
091800 P17-GEN-ID-TX.
091900     ADD 1 TO WS-SEQ-CONTADOR.
092000     MOVE WS-SEQ-CONTADOR TO WS-SEQ-ED.
092100     STRING "TX-" WS-SEQ-ED DELIMITED BY SIZE INTO WS-ID-TX.
092200 P17-GEN-ID-TX-EXIT.
092300     EXIT.
092400
092500 P17-GEN-ID-TF.
092600     ADD 1 TO WS-SEQ-CONTADOR.
092700     MOVE WS-SEQ-CONTADOR TO WS-SEQ-ED.
092800     STRING "TF-" WS-FECHA-AAAAMMDD "-" WS-SEQ-ED
092900            DELIMITED BY SIZE INTO WS-ID-TF.
093000 P17-GEN-ID-TF-EXIT.
093100     EXIT.
093200
093300 P17-GEN-ID-PR.
093400     ADD 1 TO WS-SEQ-CONTADOR.
093500     MOVE WS-SEQ-CONTADOR TO WS-SEQ-ED.
093600     STRING "PR-" WS-SEQ-ED DELIMITED BY SIZE INTO WS-ID-PR.
093700 P17-GEN-ID-PR-EXIT.
093800     EXIT.
093900
