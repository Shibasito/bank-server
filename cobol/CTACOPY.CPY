000100***********************************************************
000200*   C T A C O P Y   -   CADASTRO DE CONTAS                 *
000300*   Layout do registro mestre de contas correntes.         *
000400*   Chave primaria: ID-CUENTA.  O saldo nunca pode ficar   *
000500*   negativo - toda rotina de ajuste testa o resultado     *
000600*   antes de regravar (ver P10-CTA-AJUSTA em BANCO01).     *
000700*-----------------------------------------------------------*
000800*   08/14/1991  RM   CR-0118  Layout original.              *
000900*   05/27/1994  RM   CR-0188  SALDO-CUENTA ampliado para   *
001000*                    13 posicoes inteiras.                 *
001100***********************************************************
001200 01  REG-CUENTA.
001300     03  ID-CUENTA           PIC X(10).
001400     03  ID-CLIENTE-CTA      PIC X(10).
001500     03  SALDO-CUENTA        PIC S9(13)V99.
001600     03  FECHA-ABERT-CTA     PIC X(10).
001700     03  FILLER              PIC X(15).
